000100*****************************************************************
000200*                                                                *
000300*    FMEVTREC  -  INPUT EVENT RECORD                            *
000400*    ONE OCCURRENCE PER MACHINE-EVENT LINE ON THE EVENT-IN      *
000500*    EXTRACT FILE.  BUILT BY THE FACTORY-FLOOR COLLECTOR JOB    *
000600*    UPSTREAM OF THIS SYSTEM - FIXED LENGTH, BINARY DURATION    *
000700*    AND DEFECT FIELDS (PACKED), EPOCH-SECOND TIMESTAMP.        *
000800*                                                                *
000900*    CHANGE LOG                                                 *
001000*    --------------------------------------------------------  *
001100*    1994-02-08 RPK Q12340 ORIGINAL MEMBER                      *
001200*    1996-08-14 RPK Q13044 WIDEN MACHINE-ID/LINE-ID TO X(50)    *
001300*                      TO MATCH FACTORY MASTER REVISION 3       *
001400*****************************************************************
001500
001600       01  FM-INPUT-EVENT-RECORD.
001700           05 IE-EVENT-ID             PIC X(100).
001800           05 IE-MACHINE-ID           PIC X(50).
001900           05 IE-FACTORY-ID           PIC X(50).
002000           05 IE-LINE-ID              PIC X(50).
002100           05 IE-EVENT-TIME           PIC S9(11) COMP-3.
002200           05 IE-DURATION-MS          PIC S9(11) COMP-3.
002300           05 IE-DEFECT-COUNT         PIC S9(9)  COMP-3.
002400           05 FILLER                  PIC X(13).
