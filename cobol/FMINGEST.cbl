000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMINGEST.
000300       AUTHOR. R P KOWALCZYK.
000400       INSTALLATION. FACTORY SYSTEMS - QUALITY ENGINEERING.
000500       DATE-WRITTEN. 02/1994.
000600       DATE-COMPILED.
000700       SECURITY.  FACTORY SYSTEMS INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  FMINGEST READS THE NIGHTLY MACHINE-EVENT EXTRACT (EVENT-IN) *
001200*  AND RECONCILES IT AGAINST THE EVENT-STORE MASTER, KEYED BY  *
001300*  EVENT-ID.  EACH INPUT EVENT IS EDITED, THEN CLASSIFIED AS   *
001400*  ACCEPTED (NEW), DEDUPED (IDENTICAL REPEAT OR STALE ARRIVAL) *
001500*  OR UPDATED (CHANGED PAYLOAD, NEWER RECEIPT).  BATCH-RESULT- *
001600*  OUT GETS ONE SUMMARY RECORD PLUS A DETAIL RECORD FOR EVERY  *
001700*  EVENT THAT FAILED EDITING.                                  *
001800*                                                              *
001900*J    JCL..                                                    *
002000*                                                              *
002100* //FMINGEST EXEC PGM=FMINGEST                                 *
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
002300* //SYSOUT   DD SYSOUT=*                                        *
002400* //EVNTIN   DD DISP=SHR,DSN=Q54.FM.EVENTS.DAILY.EXTRACT         *
002500* //EVNTMSTR DD DISP=OLD,DSN=Q54.FM.BASEB.EVENTSTORE             *
002600* //BATRSLT  DD DSN=Q54.T9601F0.FMINGEST.OUTPUT.DATA,            *
002700* //            DISP=(,CATLG,CATLG),                             *
002800* //            UNIT=USER,                                      *
002900* //            SPACE=(CYL,(5,3),RLSE),                         *
003000* //            DCB=(RECFM=FB,LRECL=185,BLKSIZE=0)               *
003100* //SYSIPT   DD DUMMY                                            *
003200* //*                                                            *
003300*                                                              *
003400*P    ENTRY PARAMETERS..                                       *
003500*     NONE.                                                    *
003600*                                                              *
003700*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003800*     I/O ERROR ON EVENT-IN, EVENT-STORE OR BATCH-RESULT-OUT   *
003900*     STAGING TABLE OR REJECTION TABLE OVERFLOW (SEE 2300/2299)*
004000*                                                              *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004200*     NONE - ALL LOGIC LOCAL, EVENT-STORE IS A NATIVE INDEXED  *
004300*     FILE (NOT ROUTED THROUGH THE CKVSAMIO SEGMENT DRIVER -   *
004400*     IT CARRIES NO SEGMENTED/HIERARCHICAL STRUCTURE).         *
004500*                                                              *
004600*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004700*     FMWKAREA  - RULE LIMITS, RUN TIMESTAMP, HASH WORK AREA   *
004800*                                                              *
004900****************************************************************
005000*                    CHANGE LOG                                *
005100****************************************************************
005200*    1994-02-08  RPK  Q12340  ORIGINAL PROGRAM                 *
005300*    1995-06-19  RPK  Q12778  ENFORCE 6-HOUR DURATION CEILING  *
005400*    1997-11-03  DWT  Q13501  ENFORCE 15-MIN FUTURE-EVENT RULE *
005500*    1998-12-30  DWT  Q13990  Y2K - CONFIRMED NOW/RECEIVED-TIME*
005600*                      COMPARE ON EPOCH SECONDS, NOT WINDOWED  *
005700*                      YEAR FIELDS - NO CHANGE REQUIRED        *
005800*    2004-09-02  MHS  Q15960  REPLACE FIELD-BY-FIELD COMPARE   *
005900*                      WITH PAYLOAD-HASH DEDUP/UPDATE DECISION *
006000*    2011-03-21  MHS  Q18220  LAST-OCCURRENCE-WINS STAGING OF  *
006100*                      DUPLICATE EVENT-IDS WITHIN ONE BATCH    *
006200****************************************************************
006300       ENVIRONMENT DIVISION.
006400       CONFIGURATION SECTION.
006500       SPECIAL-NAMES.
006600           C01 IS TOP-OF-FORM
006700           CLASS FM-ALPHA-CLASS IS 'A' THRU 'Z'
006800           UPSI-0 ON STATUS IS FM-RERUN-SWITCH-ON
006900           UPSI-0 OFF STATUS IS FM-RERUN-SWITCH-OFF.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           SELECT EVENT-IN ASSIGN TO EVNTIN
007300               ORGANIZATION IS SEQUENTIAL
007400               FILE STATUS IS WS-EVENT-IN-STATUS.
007500           SELECT EVENT-STORE ASSIGN TO EVNTMSTR
007600               ORGANIZATION IS INDEXED
007700               ACCESS MODE IS DYNAMIC
007800               RECORD KEY IS ES-EVENT-ID
007900               FILE STATUS IS WS-EVENT-STORE-STATUS.
008000           SELECT BATCH-RESULT-OUT ASSIGN TO BATRSLT
008100               ORGANIZATION IS SEQUENTIAL
008200               FILE STATUS IS WS-BATCH-OUT-STATUS.
008300       DATA DIVISION.
008400       FILE SECTION.
008500       FD  EVENT-IN
008600           RECORDING MODE IS F
008700           BLOCK CONTAINS 0 RECORDS.
008800       COPY FMEVTREC.
008900       FD  EVENT-STORE
009000           RECORDING MODE IS F
009100           BLOCK CONTAINS 0 RECORDS.
009200       COPY FMSTOREC.
009300       FD  BATCH-RESULT-OUT
009400           RECORDING MODE IS F
009500           BLOCK CONTAINS 0 RECORDS.
009600       01  BATCH-RESULT-OUT-REC       PIC X(185).
009700       01  FM-BATCH-RESULT-TYPE-VIEW REDEFINES BATCH-RESULT-OUT-REC.
009800           05 BR-VIEW-RECORD-TYPE     PIC X(01).
009900           05 FILLER                  PIC X(184).
010000       EJECT
010100       WORKING-STORAGE SECTION.
010200       01  FILLER PIC X(32)
010300           VALUE 'FMINGEST WORKING STORAGE BEGINS'.
010400****************************************************************
010500*                    COMMON DATA AREAS                         *
010600****************************************************************
010700       COPY FMWKAREA.
010800       COPY FMBATRES.
010900       EJECT
011000****************************************************************
011100*                    FILE STATUS FIELDS                        *
011200****************************************************************
011300       01  FM-FILE-STATUS-AREA.
011400           05 WS-EVENT-IN-STATUS      PIC X(02).
011500              88 EVENT-IN-OK                     VALUE '00'.
011600              88 EVENT-IN-EOF                     VALUE '10'.
011700           05 WS-EVENT-STORE-STATUS   PIC X(02).
011800              88 EVENT-STORE-OK                  VALUE '00'.
011900              88 EVENT-STORE-NOTFND              VALUE '23'.
012000           05 WS-BATCH-OUT-STATUS     PIC X(02).
012100              88 BATCH-OUT-OK                    VALUE '00'.
012200           05 FILLER                  PIC X(01).
012300       EJECT
012400****************************************************************
012500*            VALID-EVENT STAGING TABLE (LAST-OCCURRENCE-WINS)  *
012600****************************************************************
012700       01  FM-STAGING-AREA.
012800           05 STG-EVENT-COUNT         PIC S9(04) COMP VALUE ZERO.
012900           05 STG-MAX-EVENTS          PIC S9(04) COMP VALUE +500.
013000           05 STG-TABLE OCCURS 1 TO 500 TIMES
013100                        DEPENDING ON STG-EVENT-COUNT
013200                        INDEXED BY STG-IDX.
013300              10 STG-EVENT-ID         PIC X(100).
013400              10 STG-MACHINE-ID       PIC X(50).
013500              10 STG-FACTORY-ID       PIC X(50).
013600              10 STG-LINE-ID          PIC X(50).
013700              10 STG-EVENT-TIME       PIC S9(11) COMP-3.
013800              10 STG-DURATION-MS      PIC S9(11) COMP-3.
013900              10 STG-DEFECT-COUNT     PIC S9(9)  COMP-3.
014000           05 FILLER                  PIC X(01).
014100       EJECT
014200****************************************************************
014300*                    REJECTION STAGING TABLE                   *
014400****************************************************************
014500       01  FM-REJECT-AREA.
014600           05 REJ-ENTRY-COUNT         PIC S9(04) COMP VALUE ZERO.
014700           05 REJ-MAX-ENTRIES         PIC S9(04) COMP VALUE +500.
014800           05 REJ-TABLE OCCURS 500 TIMES
014900                        INDEXED BY REJ-IDX.
015000              10 REJ-TBL-EVENT-ID     PIC X(100).
015100              10 REJ-TBL-REASON       PIC X(70).
015200           05 FILLER                  PIC X(01).
015300       EJECT
015400****************************************************************
015500*                    RUN COUNTERS AND SWITCHES                 *
015600****************************************************************
015700       77  WS-EVENTS-READ-CNT         PIC S9(09) COMP-3 VALUE ZERO.
015800       77  WS-REJECTED-CNT            PIC S9(09) COMP-3 VALUE ZERO.
015900
016000       01  FM-RUN-COUNTERS.
016100           05 WS-ACCEPTED-CNT         PIC S9(09) COMP-3 VALUE ZERO.
016200           05 WS-DEDUPED-CNT          PIC S9(09) COMP-3 VALUE ZERO.
016300           05 WS-UPDATED-CNT          PIC S9(09) COMP-3 VALUE ZERO.
016400           05 FILLER                  PIC X(01).
016500
016600       01  FM-EVENT-EDIT-AREA.
016700           05 WS-VALID-EVENT-SW       PIC X(01).
016800              88 EVENT-IS-VALID                  VALUE 'Y'.
016900              88 EVENT-IS-INVALID                VALUE 'N'.
017000           05 WS-REJECT-REASON        PIC X(70).
017100           05 WS-FUTURE-LIMIT-SEC     PIC S9(11) COMP-3.
017200           05 FILLER                  PIC X(01).
017300
017400       01  FM-DEDUP-WORK-AREA.
017500           05 WS-FOUND-ON-STORE-SW    PIC X(01).
017600              88 FOUND-ON-STORE                  VALUE 'Y'.
017700              88 NOT-FOUND-ON-STORE               VALUE 'N'.
017800           05 FILLER                  PIC X(01).
017900       EJECT
018000       LINKAGE SECTION.
018100       EJECT
018200****************************************************************
018300*                        MAINLINE LOGIC                        *
018400****************************************************************
018500       PROCEDURE DIVISION.
018600       0000-CONTROL-PROCESS.
018700           PERFORM 1000-INITIALIZATION
018800               THRU 1099-INITIALIZATION-EXIT.
018900           PERFORM 1100-OPEN-FILES
019000               THRU 1199-OPEN-FILES-EXIT.
019100           PERFORM 2000-STAGE-INPUT-EVENTS
019200               THRU 2000-STAGE-INPUT-EVENTS-EXIT
019300               UNTIL FM-END-OF-FILE.
019400           PERFORM 3000-RECONCILE-STAGED-EVENTS
019500               THRU 3099-RECONCILE-STAGED-EVENTS-EXIT.
019600           PERFORM 4000-WRITE-BATCH-RESULT
019700               THRU 4099-WRITE-BATCH-RESULT-EXIT.
019800           PERFORM EOJ9000-CLOSE-FILES
019900               THRU EOJ9999-EXIT.
020000           GOBACK.
020100       EJECT
020200****************************************************************
020300*                         INITIALIZATION                       *
020400****************************************************************
020500*    2011-03-21 MHS Q18220 NOW CAPTURED ONCE FOR THE WHOLE RUN *
020600       1000-INITIALIZATION.
020700           INITIALIZE FM-RUN-COUNTERS
020800           INITIALIZE FM-STAGING-AREA
020900           INITIALIZE FM-REJECT-AREA
021000           MOVE ZERO TO WS-EVENTS-READ-CNT
021100           MOVE ZERO TO WS-REJECTED-CNT
021200           SET FM-NOT-END-OF-FILE TO TRUE
021300* CAPTURE THE CURRENT RUN TIME ONCE - USED AS RECEIVED-TIME FOR
021400* EVERY ACCEPTED OR UPDATED EVENT IN THIS RUN.
021500           PERFORM 1050-CAPTURE-NOW
021600               THRU 1059-CAPTURE-NOW-EXIT.
021700       1099-INITIALIZATION-EXIT.
021800           EXIT.
021900
022000       1050-CAPTURE-NOW.
022100           ACCEPT FM-NOW-EPOCH FROM TIME.
022200       1059-CAPTURE-NOW-EXIT.
022300           EXIT.
022400       EJECT
022500****************************************************************
022600*                         OPEN ALL FILES                       *
022700****************************************************************
022800       1100-OPEN-FILES.
022900           OPEN INPUT EVENT-IN
023000           IF NOT EVENT-IN-OK
023100               DISPLAY 'OPEN FAILED - EVENT-IN   ' WS-EVENT-IN-STATUS
023200               GO TO EOJ9900-ABEND
023300           END-IF
023400           OPEN I-O EVENT-STORE
023500           IF NOT EVENT-STORE-OK
023600               DISPLAY 'OPEN FAILED - EVENT-STORE' WS-EVENT-STORE-STATUS
023700               GO TO EOJ9900-ABEND
023800           END-IF
023900           OPEN OUTPUT BATCH-RESULT-OUT
024000           IF NOT BATCH-OUT-OK
024100               DISPLAY 'OPEN FAILED - BATCH-RESULT-OUT '
024200                       WS-BATCH-OUT-STATUS
024300               GO TO EOJ9900-ABEND
024400           END-IF.
024500       1199-OPEN-FILES-EXIT.
024600           EXIT.
024700       EJECT
024800****************************************************************
024900*       STAGE INPUT EVENTS - VALIDATE, DEDUP WITHIN BATCH       *
025000****************************************************************
025100       2000-STAGE-INPUT-EVENTS.
025200           PERFORM 2100-READ-NEXT-EVENT
025300               THRU 2199-READ-NEXT-EVENT-EXIT.
025400           IF NOT FM-END-OF-FILE
025500               ADD 1 TO WS-EVENTS-READ-CNT
025600               PERFORM 2200-VALIDATE-EVENT
025700                   THRU 2299-VALIDATE-EVENT-EXIT
025800               IF EVENT-IS-VALID
025900                   PERFORM 2300-STAGE-VALID-EVENT
026000                       THRU 2399-STAGE-VALID-EVENT-EXIT
026100               ELSE
026200                   PERFORM 2350-STAGE-REJECTION
026300                       THRU 2359-STAGE-REJECTION-EXIT
026400               END-IF
026500           END-IF.
026600       2000-STAGE-INPUT-EVENTS-EXIT.
026700           EXIT.
026800       EJECT
026900       2100-READ-NEXT-EVENT.
027000           READ EVENT-IN
027100               AT END
027200                   SET FM-END-OF-FILE TO TRUE
027300               NOT AT END
027400                   CONTINUE
027500           END-READ
027600           IF NOT FM-END-OF-FILE AND NOT EVENT-IN-OK
027700               DISPLAY 'READ ERROR - EVENT-IN    ' WS-EVENT-IN-STATUS
027800               GO TO EOJ9900-ABEND
027900           END-IF.
028000       2199-READ-NEXT-EVENT-EXIT.
028100           EXIT.
028200       EJECT
028300****************************************************************
028400*     VALIDATE-EVENT - RULES 1-4, FIRST FAILURE WINS            *
028500****************************************************************
028600*    RULES 1-4 ARE TESTED IN STRICT ORDER - ONCE EVENT-IS-INVALID
028700*    IS SET THE REMAINING TESTS ARE SKIPPED, SO THE FIRST RULE
028800*    BROKEN IS THE ONE REPORTED ON THE REJECTION DETAIL RECORD.
028900       2200-VALIDATE-EVENT.
029000           SET EVENT-IS-VALID TO TRUE
029100           MOVE SPACES TO WS-REJECT-REASON
029200           COMPUTE WS-FUTURE-LIMIT-SEC =
029300               FM-NOW-EPOCH + FM-FUTURE-TOLERANCE-SEC
029400           IF IE-DURATION-MS < ZERO
029500               SET EVENT-IS-INVALID TO TRUE
029600               MOVE 'INVALID_DURATION: durationMs must be >= 0'
029700                   TO WS-REJECT-REASON
029800           END-IF
029900           IF EVENT-IS-VALID
030000               AND IE-DURATION-MS > FM-DURATION-MS-MAX
030100               SET EVENT-IS-INVALID TO TRUE
030200               MOVE 'INVALID_DURATION: durationMs exceeds 6 hours'
030300                   TO WS-REJECT-REASON
030400           END-IF
030500           IF EVENT-IS-VALID
030600               AND IE-EVENT-TIME = ZERO
030700               SET EVENT-IS-INVALID TO TRUE
030800               MOVE 'INVALID_EVENT_TIME: eventTime is required'
030900                   TO WS-REJECT-REASON
031000           END-IF
031100           IF EVENT-IS-VALID
031200               AND IE-EVENT-TIME > WS-FUTURE-LIMIT-SEC
031300               SET EVENT-IS-INVALID TO TRUE
031400               STRING 'INVALID_EVENT_TIME: eventTime is more than '
031500                          DELIMITED BY SIZE
031600                      '15 minutes in the future'
031700                          DELIMITED BY SIZE
031800                   INTO WS-REJECT-REASON
031900               END-STRING
032000           END-IF.
032100       2299-VALIDATE-EVENT-EXIT.
032200           EXIT.
032300       EJECT
032400****************************************************************
032500*     STAGE-VALID-EVENT - LAST OCCURRENCE IN BATCH WINS          *
032600****************************************************************
032700       2300-STAGE-VALID-EVENT.
032800           SET STG-IDX TO 1
032900           SEARCH STG-TABLE
033000               VARYING STG-IDX
033100               AT END
033200                   PERFORM 2320-ADD-NEW-STAGED-EVENT
033300                       THRU 2329-ADD-NEW-STAGED-EVENT-EXIT
033400               WHEN STG-EVENT-ID (STG-IDX) = IE-EVENT-ID
033500                   PERFORM 2330-OVERWRITE-STAGED-EVENT
033600                       THRU 2339-OVERWRITE-STAGED-EVENT-EXIT
033700           END-SEARCH.
033800       2399-STAGE-VALID-EVENT-EXIT.
033900           EXIT.
034000
034100       2320-ADD-NEW-STAGED-EVENT.
034200           IF STG-EVENT-COUNT NOT < STG-MAX-EVENTS
034300               DISPLAY 'STAGING TABLE FULL - INCREASE STG-MAX-EVENTS'
034400               GO TO EOJ9900-ABEND
034500           END-IF
034600           ADD 1 TO STG-EVENT-COUNT
034700           SET STG-IDX TO STG-EVENT-COUNT
034800           PERFORM 2340-MOVE-INPUT-TO-STAGED-ENTRY.
034900       2329-ADD-NEW-STAGED-EVENT-EXIT.
035000           EXIT.
035100
035200       2330-OVERWRITE-STAGED-EVENT.
035300           PERFORM 2340-MOVE-INPUT-TO-STAGED-ENTRY.
035400       2339-OVERWRITE-STAGED-EVENT-EXIT.
035500           EXIT.
035600
035700       2340-MOVE-INPUT-TO-STAGED-ENTRY.
035800           MOVE IE-EVENT-ID      TO STG-EVENT-ID      (STG-IDX)
035900           MOVE IE-MACHINE-ID    TO STG-MACHINE-ID    (STG-IDX)
036000           MOVE IE-FACTORY-ID    TO STG-FACTORY-ID    (STG-IDX)
036100           MOVE IE-LINE-ID       TO STG-LINE-ID       (STG-IDX)
036200           MOVE IE-EVENT-TIME    TO STG-EVENT-TIME    (STG-IDX)
036300           MOVE IE-DURATION-MS   TO STG-DURATION-MS   (STG-IDX)
036400           MOVE IE-DEFECT-COUNT  TO STG-DEFECT-COUNT  (STG-IDX).
036500       EJECT
036600****************************************************************
036700*                    STAGE-REJECTION                           *
036800****************************************************************
036900       2350-STAGE-REJECTION.
037000           IF REJ-ENTRY-COUNT NOT < REJ-MAX-ENTRIES
037100               DISPLAY 'REJECTION TABLE FULL - INCREASE REJ-MAX-ENTRIES'
037200               GO TO EOJ9900-ABEND
037300           END-IF
037400           ADD 1 TO REJ-ENTRY-COUNT
037500           SET REJ-IDX TO REJ-ENTRY-COUNT
037600           MOVE IE-EVENT-ID      TO REJ-TBL-EVENT-ID (REJ-IDX)
037700           MOVE WS-REJECT-REASON TO REJ-TBL-REASON   (REJ-IDX)
037800           ADD 1 TO WS-REJECTED-CNT.
037900       2359-STAGE-REJECTION-EXIT.
038000           EXIT.
038100       EJECT
038200****************************************************************
038300*        RECONCILE STAGED EVENTS AGAINST THE EVENT-STORE        *
038400****************************************************************
038500       3000-RECONCILE-STAGED-EVENTS.
038600           SET STG-IDX TO 1
038700           PERFORM 3010-RECONCILE-ONE-EVENT
038800               THRU 3019-RECONCILE-ONE-EVENT-EXIT
038900               VARYING STG-IDX FROM 1 BY 1
039000               UNTIL STG-IDX > STG-EVENT-COUNT.
039100       3099-RECONCILE-STAGED-EVENTS-EXIT.
039200           EXIT.
039300
039400       3010-RECONCILE-ONE-EVENT.
039500           PERFORM 2400-CALCULATE-HASH
039600               THRU 2499-CALCULATE-HASH-EXIT.
039700           MOVE STG-EVENT-ID (STG-IDX) TO ES-EVENT-ID
039800           READ EVENT-STORE
039900               INVALID KEY
040000                   SET NOT-FOUND-ON-STORE TO TRUE
040100               NOT INVALID KEY
040200                   SET FOUND-ON-STORE TO TRUE
040300           END-READ
040400           IF NOT-FOUND-ON-STORE
040500               PERFORM 3100-PROCESS-NEW-EVENT
040600                   THRU 3199-PROCESS-NEW-EVENT-EXIT
040700           ELSE
040800               PERFORM 3200-PROCESS-EXISTING-EVENT
040900                   THRU 3299-PROCESS-EXISTING-EVENT-EXIT
041000           END-IF.
041100       3019-RECONCILE-ONE-EVENT-EXIT.
041200           EXIT.
041300       EJECT
041400****************************************************************
041500*      CALCULATE-HASH - RULE 5, FIXED 44-BYTE FINGERPRINT       *
041600****************************************************************
041700*    FOUR RUNNING TOTALS ARE KEPT - EVENT-TIME, DURATION-MS    *
041800*    AND DEFECT-COUNT EACH SEED ONE TOTAL DIRECTLY, THE FOURTH *
041900*    TOTAL IS A WEIGHTED FOLD OF MACHINE-ID, FACTORY-ID AND    *
042000*    LINE-ID AGAINST THE 36-CHARACTER ALPHABET TABLE IN        *
042100*    FMWKAREA.  EVENT-ID AND RECEIVED-TIME NEVER PARTICIPATE.  *
042200       2400-CALCULATE-HASH.
042300           MOVE ZERO TO FM-HASH-ACCUM-1
042400           MOVE ZERO TO FM-HASH-ACCUM-2
042500           MOVE ZERO TO FM-HASH-ACCUM-3
042600           MOVE ZERO TO FM-HASH-ACCUM-4
042700           ADD STG-EVENT-TIME   (STG-IDX) TO FM-HASH-ACCUM-1
042800           ADD STG-DURATION-MS  (STG-IDX) TO FM-HASH-ACCUM-2
042900           ADD STG-DEFECT-COUNT (STG-IDX) TO FM-HASH-ACCUM-3
043000           MOVE STG-MACHINE-ID (STG-IDX) TO FM-HASH-SCAN-FIELD
043100           PERFORM 2410-FOLD-TEXT-FIELD
043200               THRU 2419-FOLD-TEXT-FIELD-EXIT
043300           MOVE STG-FACTORY-ID (STG-IDX) TO FM-HASH-SCAN-FIELD
043400           PERFORM 2410-FOLD-TEXT-FIELD
043500               THRU 2419-FOLD-TEXT-FIELD-EXIT
043600           MOVE STG-LINE-ID (STG-IDX) TO FM-HASH-SCAN-FIELD
043700           PERFORM 2410-FOLD-TEXT-FIELD
043800               THRU 2419-FOLD-TEXT-FIELD-EXIT
043900           MOVE FM-HASH-ACCUM-1 TO FM-HASH-SEG-1
044000           MOVE FM-HASH-ACCUM-2 TO FM-HASH-SEG-2
044100           MOVE FM-HASH-ACCUM-3 TO FM-HASH-SEG-3
044200           MOVE FM-HASH-ACCUM-4 TO FM-HASH-SEG-4.
044300       2499-CALCULATE-HASH-EXIT.
044400           EXIT.
044500       EJECT
044600*    FOLD UP TO THE FIRST 20 CHARACTERS OF FM-HASH-SCAN-FIELD INTO
044700*    FM-HASH-ACCUM-4 - EACH CHARACTER FOUND ON THE ALPHABET TABLE
044800*    ADDS (TABLE POSITION * SCAN POSITION) TO THE RUNNING TOTAL;
044900*    SPACES AND PUNCTUATION ARE SKIPPED.
045000       2410-FOLD-TEXT-FIELD.
045100           PERFORM 2415-FOLD-ONE-CHARACTER
045200               VARYING FM-HASH-SCAN-SUB FROM 1 BY 1
045300               UNTIL FM-HASH-SCAN-SUB > FM-HASH-SCAN-MAX.
045400       2419-FOLD-TEXT-FIELD-EXIT.
045500           EXIT.
045600
045700       2415-FOLD-ONE-CHARACTER.
045800           MOVE FM-HASH-SCAN-FIELD (FM-HASH-SCAN-SUB:1)
045900               TO FM-HASH-ONE-CHAR
046000           SET FM-HASH-ALPHA-IDX TO 1
046100           SEARCH FM-HASH-ALPHA-CHAR
046200               AT END
046300                   CONTINUE
046400               WHEN FM-HASH-ALPHA-CHAR (FM-HASH-ALPHA-IDX)
046500                       = FM-HASH-ONE-CHAR
046600                   COMPUTE FM-HASH-ACCUM-4 =
046700                       FM-HASH-ACCUM-4 +
046800                       (FM-HASH-ALPHA-IDX * FM-HASH-SCAN-SUB)
046900           END-SEARCH.
047000       EJECT
047100****************************************************************
047200*              PROCESS-NEW-EVENT - CLASSIFY ACCEPTED            *
047300****************************************************************
047400*    RULE 6 - NO MATCHING EVENT-ID ON EVENT-STORE MEANS THE EVENT
047500*    IS NEW.  ES-RECEIVED-TIME IS STAMPED FROM FM-NOW-EPOCH, NOT
047600*    FROM THE INPUT EXTRACT - THE STORE NEVER RECORDS WHEN THE
047700*    SOURCE SYSTEM SAYS THE EVENT ARRIVED, ONLY WHEN THIS RUN SAW IT.
047800       3100-PROCESS-NEW-EVENT.
047900           MOVE STG-EVENT-ID (STG-IDX)     TO ES-EVENT-ID
048000           MOVE STG-EVENT-TIME (STG-IDX)   TO ES-EVENT-TIME
048100           MOVE FM-NOW-EPOCH               TO ES-RECEIVED-TIME
048200           MOVE STG-MACHINE-ID (STG-IDX)   TO ES-MACHINE-ID
048300           MOVE STG-DURATION-MS (STG-IDX)  TO ES-DURATION-MS
048400           MOVE STG-DEFECT-COUNT (STG-IDX) TO ES-DEFECT-COUNT
048500           MOVE FM-HASH-RESULT              TO ES-PAYLOAD-HASH
048600           MOVE STG-FACTORY-ID (STG-IDX)   TO ES-FACTORY-ID
048700           MOVE STG-LINE-ID (STG-IDX)      TO ES-LINE-ID
048800           WRITE FM-EVENT-STORE-RECORD
048900               INVALID KEY
049000                   DISPLAY 'WRITE ERROR - EVENT-STORE ' ES-EVENT-ID
049100                   GO TO EOJ9900-ABEND
049200           END-WRITE
049300           ADD 1 TO WS-ACCEPTED-CNT.
049400       3199-PROCESS-NEW-EVENT-EXIT.
049500           EXIT.
049600       EJECT
049700****************************************************************
049800*         PROCESS-EXISTING-EVENT - RULES 7 AND 8                *
049900****************************************************************
050000*    RULE 7 - SAME PAYLOAD HASH AS WHAT IS ALREADY ON THE STORE
050100*    IS A DEDUPE NO MATTER HOW OLD OR NEW THE INCOMING RECEIPT IS.
050200*    RULE 8 - A CHANGED HASH IS ONLY APPLIED IF THIS RUN'S NOW IS
050300*    STRICTLY LATER THAN THE STORED RECEIVED-TIME; A CHANGED HASH
050400*    ARRIVING OUT OF ORDER (STALE REPLAY) IS TREATED AS A DEDUPE,
050500*    NOT AN UPDATE, SO AN OLDER REPLAY CAN NEVER CLOBBER A NEWER ONE.
050600       3200-PROCESS-EXISTING-EVENT.
050700           IF FM-HASH-RESULT = ES-PAYLOAD-HASH
050800               ADD 1 TO WS-DEDUPED-CNT
050900           ELSE
051000               IF FM-NOW-EPOCH > ES-RECEIVED-TIME
051100                   PERFORM 3210-REWRITE-EXISTING-EVENT
051200                       THRU 3219-REWRITE-EXISTING-EVENT-EXIT
051300               ELSE
051400                   ADD 1 TO WS-DEDUPED-CNT
051500               END-IF
051600           END-IF.
051700       3299-PROCESS-EXISTING-EVENT-EXIT.
051800           EXIT.
051900
052000       3210-REWRITE-EXISTING-EVENT.
052100           MOVE STG-EVENT-TIME (STG-IDX)   TO ES-EVENT-TIME
052200           MOVE STG-MACHINE-ID (STG-IDX)   TO ES-MACHINE-ID
052300           MOVE STG-DURATION-MS (STG-IDX)  TO ES-DURATION-MS
052400           MOVE STG-DEFECT-COUNT (STG-IDX) TO ES-DEFECT-COUNT
052500           MOVE FM-HASH-RESULT              TO ES-PAYLOAD-HASH
052600           MOVE STG-FACTORY-ID (STG-IDX)   TO ES-FACTORY-ID
052700           MOVE STG-LINE-ID (STG-IDX)      TO ES-LINE-ID
052800           MOVE FM-NOW-EPOCH                TO ES-RECEIVED-TIME
052900           REWRITE FM-EVENT-STORE-RECORD
053000               INVALID KEY
053100                   DISPLAY 'REWRITE ERROR - EVENT-STORE ' ES-EVENT-ID
053200                   GO TO EOJ9900-ABEND
053300           END-REWRITE
053400           ADD 1 TO WS-UPDATED-CNT.
053500       3219-REWRITE-EXISTING-EVENT-EXIT.
053600           EXIT.
053700       EJECT
053800****************************************************************
053900*      WRITE-BATCH-RESULT - SUMMARY THEN REJECTION DETAILS      *
054000****************************************************************
054100       4000-WRITE-BATCH-RESULT.
054200           INITIALIZE FM-BATCH-SUMMARY-REC
054300           SET BR-TYPE-SUMMARY TO TRUE
054400           MOVE WS-ACCEPTED-CNT TO BR-ACCEPTED-COUNT
054500           MOVE WS-DEDUPED-CNT  TO BR-DEDUPED-COUNT
054600           MOVE WS-UPDATED-CNT  TO BR-UPDATED-COUNT
054700           MOVE WS-REJECTED-CNT TO BR-REJECTED-COUNT
054800           WRITE BATCH-RESULT-OUT-REC FROM FM-BATCH-SUMMARY-REC
054900           IF NOT BATCH-OUT-OK
055000               DISPLAY 'WRITE ERROR - BATCH-RESULT-OUT'
055100               GO TO EOJ9900-ABEND
055200           END-IF
055300           IF REJ-ENTRY-COUNT > ZERO
055400               PERFORM 4050-WRITE-ONE-REJECTION
055500                   THRU 4059-WRITE-ONE-REJECTION-EXIT
055600                   VARYING REJ-IDX FROM 1 BY 1
055700                   UNTIL REJ-IDX > REJ-ENTRY-COUNT
055800           END-IF.
055900       4099-WRITE-BATCH-RESULT-EXIT.
056000           EXIT.
056100
056200       4050-WRITE-ONE-REJECTION.
056300           INITIALIZE FM-REJECTION-DETAIL-REC
056400           SET RJ-TYPE-REJECTION TO TRUE
056500           MOVE REJ-TBL-EVENT-ID (REJ-IDX) TO RJ-EVENT-ID
056600           MOVE REJ-TBL-REASON (REJ-IDX)   TO RJ-REASON
056700           WRITE BATCH-RESULT-OUT-REC FROM FM-REJECTION-DETAIL-REC
056800           IF NOT BATCH-OUT-OK
056900               DISPLAY 'WRITE ERROR - BATCH-RESULT-OUT'
057000               GO TO EOJ9900-ABEND
057100           END-IF.
057200       4059-WRITE-ONE-REJECTION-EXIT.
057300           EXIT.
057400       EJECT
057500****************************************************************
057600*                         CLOSE FILES                          *
057700****************************************************************
057800       EOJ9000-CLOSE-FILES.
057900           CLOSE EVENT-IN
058000           CLOSE EVENT-STORE
058100           CLOSE BATCH-RESULT-OUT
058200           DISPLAY 'FMINGEST - EVENTS READ    : ' WS-EVENTS-READ-CNT
058300           DISPLAY 'FMINGEST - ACCEPTED        : ' WS-ACCEPTED-CNT
058400           DISPLAY 'FMINGEST - DEDUPED         : ' WS-DEDUPED-CNT
058500           DISPLAY 'FMINGEST - UPDATED         : ' WS-UPDATED-CNT
058600           DISPLAY 'FMINGEST - REJECTED        : ' WS-REJECTED-CNT
058700           GO TO EOJ9999-EXIT.
058800       EOJ9900-ABEND.
058900           DISPLAY 'FMINGEST - PROGRAM ABENDING DUE TO ERROR'
059000           CLOSE EVENT-IN
059100           CLOSE EVENT-STORE
059200           CLOSE BATCH-RESULT-OUT
059300       EOJ9999-EXIT.
059400           EXIT.
