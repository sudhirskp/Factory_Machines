000100*****************************************************************
000200*                                                                *
000300*    FMWKAREA  -  COMMON CONSTANTS / WORK AREA                  *
000400*    SHARED BY FMINGEST, FMMCSTAT AND FMTOPLIN.  HOLDS THE      *
000500*    BUSINESS-RULE LIMITS, THE RUN TIMESTAMP, AND THE           *
000600*    PAYLOAD-HASH WORK FIELDS USED TO FOLD A CANDIDATE EVENT'S  *
000700*    KEY FIELDS INTO THE FIXED 44-BYTE FINGERPRINT STORED ON    *
000800*    THE EVENT-STORE MASTER.                                    *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    --------------------------------------------------------  *
001200*    1994-02-08 RPK Q12340 ORIGINAL MEMBER-EVENT RECONCILE PROJ *
001300*    1994-05-02 RPK Q12410 ADD HEALTH-THRESHOLD FOR GETSTATS    *
001400*    1995-06-19 RPK Q12778 ADD 6-HOUR DURATION CEILING CONSTANT *
001500*    1997-11-03 DWT Q13501 ADD 15-MIN FUTURE-EVENT TOLERANCE    *
001600*    1998-12-29 DWT Q13990 Y2K REVIEW-DATES ARE EPOCH SECONDS   *
001700*    2004-09-02 MHS Q15960 ADD HASH-FOLD WORK AREA FOR PAYLOAD  *
001800*                      FINGERPRINT (NO VENDOR DIGEST ROUTINE -  *
001900*                      FOLDS ON THE 36-CHARACTER ALPHABET BELOW)*
002000*****************************************************************
002100
002200       01  FM-RULE-CONSTANTS.
002300           05 FM-DURATION-MS-MAX       PIC S9(11) COMP-3
002400                                        VALUE +21600000.
002500           05 FM-FUTURE-TOLERANCE-SEC  PIC S9(9)  COMP-3
002600                                        VALUE +900.
002700           05 FM-UNKNOWN-DEFECTS       PIC S9(9)  COMP-3
002800                                        VALUE -1.
002900           05 FM-HEALTH-THRESHOLD      PIC S9(5)V9(2) COMP-3
003000                                        VALUE +2.00.
003100           05 FM-SECONDS-PER-HOUR      PIC S9(7)  COMP-3
003200                                        VALUE +3600.
003300           05 FM-DEFAULT-LIMIT         PIC S9(4)  COMP-3
003400                                        VALUE +10.
003500           05 FM-HASH-SCAN-MAX         PIC S9(4)  COMP
003600                                        VALUE +20.
003700           05 FILLER                   PIC X(01).
003800
003900       01  FM-RUN-TIMESTAMP.
004000           05 FM-NOW-EPOCH             PIC S9(11) COMP-3 VALUE ZERO.
004100           05 FILLER                   PIC X(01).
004200
004300*****************************************************************
004400*    PAYLOAD-HASH FOLD AREA.  FM-HASH-ALPHABET IS THE 36-       *
004500*    CHARACTER WEIGHT TABLE (A-Z THEN 0-9, WEIGHT = POSITION)   *
004600*    USED BY THE TEXT-FIELD FOLD PARAGRAPH.  FM-HASH-RESULT IS  *
004700*    FOUR 11-DIGIT SEGMENTS, EACH A RUNNING TOTAL OF ONE GROUP  *
004800*    OF SOURCE FIELDS, EDITED TOGETHER INTO ONE 44-BYTE VALUE.  *
004900*****************************************************************
005000       01  FM-HASH-ALPHABET-LITERAL PIC X(36) VALUE
005100               'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
005200       01  FM-HASH-ALPHABET-TABLE REDEFINES FM-HASH-ALPHABET-LITERAL.
005300           05 FM-HASH-ALPHA-CHAR   OCCURS 36 TIMES
005400                                    INDEXED BY FM-HASH-ALPHA-IDX
005500                                    PIC X(01).
005600
005700       01  FM-HASH-WORK-AREA.
005800           05 FM-HASH-SCAN-FIELD       PIC X(50)  VALUE SPACES.
005900           05 FM-HASH-SCAN-SUB         PIC S9(4)  COMP VALUE ZERO.
006000           05 FM-HASH-ONE-CHAR         PIC X(01)  VALUE SPACE.
006100           05 FM-HASH-ACCUM-1          PIC S9(11) COMP-3 VALUE ZERO.
006200           05 FM-HASH-ACCUM-2          PIC S9(11) COMP-3 VALUE ZERO.
006300           05 FM-HASH-ACCUM-3          PIC S9(11) COMP-3 VALUE ZERO.
006400           05 FM-HASH-ACCUM-4          PIC S9(11) COMP-3 VALUE ZERO.
006500           05 FILLER                   PIC X(01).
006600
006700       01  FM-HASH-RESULT-AREA.
006800           05 FM-HASH-RESULT.
006900              10 FM-HASH-SEG-1         PIC 9(11).
007000              10 FM-HASH-SEG-2         PIC 9(11).
007100              10 FM-HASH-SEG-3         PIC 9(11).
007200              10 FM-HASH-SEG-4         PIC 9(11).
007300           05 FM-HASH-RESULT-REDEF REDEFINES FM-HASH-RESULT.
007400              10 FM-HASH-BYTE OCCURS 44 TIMES PIC X(01).
007500           05 FILLER                   PIC X(01).
007600
007700       01  FM-GENERAL-SWITCHES.
007800           05 FM-END-OF-FILE-SW        PIC X(01) VALUE 'N'.
007900              88 FM-END-OF-FILE                  VALUE 'Y'.
008000              88 FM-NOT-END-OF-FILE              VALUE 'N'.
008100           05 FILLER                   PIC X(01).
