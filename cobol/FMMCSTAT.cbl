000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMMCSTAT.
000300       AUTHOR. R P KOWALCZYK.
000400       INSTALLATION. FACTORY SYSTEMS - QUALITY ENGINEERING.
000500       DATE-WRITTEN. 05/1994.
000600       DATE-COMPILED.
000700       SECURITY.  FACTORY SYSTEMS INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  FMMCSTAT REPORTS EVENT COUNTS AND DEFECT RATE FOR ONE       *
001200*  MACHINE OVER A REPORTING WINDOW READ FROM THE SYSIN CARD.   *
001300*  THE EVENT-STORE MASTER IS BROWSED SEQUENTIALLY (NOT KEYED   *
001400*  RANDOM) - EVERY RECORD IS INSPECTED, MATCHING ONES ARE      *
001500*  ACCUMULATED, AND ONE STATS-RESULT-REC IS WRITTEN AT EOJ.    *
001600*                                                              *
001700*J    JCL..                                                    *
001800*                                                              *
001900* //FMMCSTAT EXEC PGM=FMMCSTAT                                 *
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
002100* //SYSOUT   DD SYSOUT=*                                        *
002200* //EVNTMSTR DD DISP=SHR,DSN=Q54.FM.BASEB.EVENTSTORE             *
002300* //STATSOUT DD DSN=Q54.T9601F0.FMMCSTAT.OUTPUT.DATA,            *
002400* //            DISP=(,CATLG,CATLG),                             *
002500* //            UNIT=USER,                                      *
002600* //            SPACE=(CYL,(1,1),RLSE),                         *
002700* //            DCB=(RECFM=FB,LRECL=100,BLKSIZE=0)               *
002800* //SYSIN    DD *                                                *
002900* //            <MACHINE-ID> <WINDOW-START> <WINDOW-END>         *
003000* //*                                                            *
003100*                                                              *
003200*P    ENTRY PARAMETERS..                                       *
003300*     SYSIN CARD - FM-STATS-PARM-CARD (MACHINE-ID, WINDOW-START,*
003400*     WINDOW-END - SEE COPYBOOK FMSTARES).                      *
003500*                                                              *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003700*     I/O ERROR ON EVENT-STORE, STATS-OUT OR SYSIN             *
003800*                                                              *
003900*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004000*     NONE - ALL LOGIC LOCAL                                   *
004100*                                                              *
004200*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004300*     FMWKAREA  - FM-HEALTH-THRESHOLD, FM-UNKNOWN-DEFECTS,     *
004400*                 FM-SECONDS-PER-HOUR                          *
004500*                                                              *
004600****************************************************************
004700*                    CHANGE LOG                                *
004800****************************************************************
004900*    1994-05-02  RPK  Q12410  ORIGINAL PROGRAM                 *
005000*    1995-06-19  RPK  Q12778  ALIGN DURATION CONSTANTS WITH    *
005100*                      FMINGEST (NO LOGIC CHANGE HERE)          *
005200*    1998-12-30  DWT  Q13990  Y2K - CONFIRMED WINDOW-START/END  *
005300*                      ARE EPOCH SECONDS, NOT WINDOWED YEAR     *
005400*                      FIELDS - NO CHANGE REQUIRED              *
005500*    2001-04-17  MHS  Q14722  ROUND AVG-DEFECT-RATE HALF-UP TO  *
005600*                      2 DECIMALS RATHER THAN TRUNCATE          *
005700*    2004-09-02  MHS  Q15960  EXCLUDE DEFECT-COUNT -1 (UNKNOWN) *
005800*                      FROM DEFECTS-COUNT - EVENTS-COUNT STILL  *
005900*                      INCLUDES THE RECORD                      *
006000*    2015-11-03  MHS  Q17120  310-COMPUTE-DEFECT-RATE WAS       *
006100*                      ROUNDING WINDOW-HOURS BEFORE DIVIDING -   *
006200*                      SUB-MINUTE WINDOWS THREW THE RATE OFF BY *
006300*                      DOUBLE DIGITS.  DROP THE INTERMEDIATE    *
006400*                      HOURS FIELD, DIVIDE STRAIGHT OFF SECONDS *
006500*    2019-07-08  MHS  Q17680  STATS-OUT-REC WAS 90 BYTES BUT    *
006600*                      FM-STATS-RESULT-REC (FMSTARES) IS 100 -  *
006700*                      THE IMPLICIT WRITE-FROM WAS TRUNCATING   *
006800*                      THE LAST 10 BYTES, CLIPPING SR-STATUS ON *
006900*                      EVERY OUTPUT RECORD.  WIDEN STATS-OUT-REC*
007000*                      AND ITS LRECL TO 100 TO MATCH            *
007100****************************************************************
007200       ENVIRONMENT DIVISION.
007300       CONFIGURATION SECTION.
007400       SPECIAL-NAMES.
007500           C01 IS TOP-OF-FORM
007600           CLASS FM-ALPHA-CLASS IS 'A' THRU 'Z'
007700           UPSI-0 ON STATUS IS FM-RERUN-SWITCH-ON
007800           UPSI-0 OFF STATUS IS FM-RERUN-SWITCH-OFF.
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100           SELECT EVENT-STORE ASSIGN TO EVNTMSTR
008200               ORGANIZATION IS INDEXED
008300               ACCESS MODE IS SEQUENTIAL
008400               RECORD KEY IS ES-EVENT-ID
008500               FILE STATUS IS WS-EVENT-STORE-STATUS.
008600           SELECT STATS-PARM-FILE ASSIGN TO SYSIN
008700               ORGANIZATION IS SEQUENTIAL
008800               FILE STATUS IS WS-PARM-FILE-STATUS.
008900           SELECT STATS-OUT ASSIGN TO STATSOUT
009000               ORGANIZATION IS SEQUENTIAL
009100               FILE STATUS IS WS-STATS-OUT-STATUS.
009200       DATA DIVISION.
009300       FILE SECTION.
009400       FD  EVENT-STORE
009500           RECORDING MODE IS F
009600           BLOCK CONTAINS 0 RECORDS.
009700       COPY FMSTOREC.
009800       FD  STATS-PARM-FILE
009900           RECORDING MODE IS F
010000           BLOCK CONTAINS 0 RECORDS.
010100       01  STATS-PARM-CARD-REC        PIC X(80).
010200       01  FM-STATS-PARM-VIEW REDEFINES STATS-PARM-CARD-REC.
010300           05 FILLER                   PIC X(80).
010400       FD  STATS-OUT
010500           RECORDING MODE IS F
010600           BLOCK CONTAINS 0 RECORDS.
010700       01  STATS-OUT-REC               PIC X(100).
010800       01  FM-STATS-OUT-VIEW REDEFINES STATS-OUT-REC.
010900           05 SV-MACHINE-ID-VIEW        PIC X(50).
011000           05 FILLER                    PIC X(50).
011100       EJECT
011200       WORKING-STORAGE SECTION.
011300       01  FILLER PIC X(32)
011400           VALUE 'FMMCSTAT WORKING STORAGE BEGINS'.
011500****************************************************************
011600*         COMMON DATA AREAS / FILE STATUS / RUN COUNTERS       *
011700****************************************************************
011800       COPY FMWKAREA.
011900       COPY FMSTARES.
012000
012100       01  FM-FILE-STATUS-AREA.
012200           05 WS-EVENT-STORE-STATUS   PIC X(02).
012300              88 EVENT-STORE-OK                  VALUE '00'.
012400              88 EVENT-STORE-EOF                 VALUE '10'.
012500           05 WS-PARM-FILE-STATUS     PIC X(02).
012600              88 PARM-FILE-OK                    VALUE '00'.
012700           05 WS-STATS-OUT-STATUS     PIC X(02).
012800              88 STATS-OUT-OK                    VALUE '00'.
012900           05 FILLER                  PIC X(01).
013000
013100       01  FM-GENERAL-SWITCHES-LOCAL.
013200           05 WS-END-OF-STORE-SW      PIC X(01) VALUE 'N'.
013300              88 END-OF-STORE                    VALUE 'Y'.
013400              88 NOT-END-OF-STORE                VALUE 'N'.
013500           05 FILLER                  PIC X(01).
013600       EJECT
013700       77  WS-RECORDS-READ-CNT        PIC S9(09) COMP-3 VALUE ZERO.
013800       77  WS-WINDOW-SECONDS          PIC S9(11) COMP-3 VALUE ZERO.
013900
014000       01  FM-STATS-ACCUM-AREA.
014100           05 WS-EVENTS-COUNT         PIC S9(09) COMP-3 VALUE ZERO.
014200           05 WS-DEFECTS-COUNT        PIC S9(09) COMP-3 VALUE ZERO.
014300           05 FILLER                  PIC X(01).
014400       EJECT
014500       LINKAGE SECTION.
014600       EJECT
014700****************************************************************
014800*                        MAINLINE LOGIC                        *
014900****************************************************************
015000       PROCEDURE DIVISION.
015100       000-MAINLINE.
015200           PERFORM 100-INITIALIZATION
015300               THRU 100-INITIALIZATION-EXIT.
015400           PERFORM 200-PROCESS-MAINLINE
015500               THRU 200-PROCESS-MAINLINE-EXIT
015600               UNTIL END-OF-STORE.
015700           PERFORM 300-TERMINATION
015800               THRU 300-TERMINATION-EXIT.
015900           GOBACK.
016000****************************************************************
016100*                  100-INITIALIZATION                          *
016200****************************************************************
016300       100-INITIALIZATION.
016400           INITIALIZE FM-STATS-ACCUM-AREA
016500           MOVE ZERO TO WS-RECORDS-READ-CNT
016600           MOVE ZERO TO WS-WINDOW-SECONDS
016700           SET NOT-END-OF-STORE TO TRUE
016800           PERFORM 110-OPEN-FILES
016900               THRU 110-OPEN-FILES-EXIT.
017000       100-INITIALIZATION-EXIT.
017100           EXIT.
017200
017300*    110-OPEN-FILES READS THE SYSIN CARD ITSELF (NOT A SEPARATE
017400*    PARAGRAPH) SINCE THE MACHINE-ID AND WINDOW ARE NEEDED BEFORE
017500*    EVENT-STORE CAN BE OPENED FOR THE BROWSE BELOW.
017600       110-OPEN-FILES.
017700           OPEN INPUT STATS-PARM-FILE
017800           IF NOT PARM-FILE-OK
017900              DISPLAY 'ERROR OPENING SYSIN PARM CARD: '
018000                      WS-PARM-FILE-STATUS
018100              GO TO 999-ABEND
018200           END-IF
018300           READ STATS-PARM-FILE INTO FM-STATS-PARM-CARD
018400           MOVE SP-MACHINE-ID   TO SR-MACHINE-ID
018500           MOVE SP-WINDOW-START TO SR-WINDOW-START
018600           MOVE SP-WINDOW-END   TO SR-WINDOW-END
018700           CLOSE STATS-PARM-FILE
018800           OPEN INPUT EVENT-STORE
018900           IF NOT EVENT-STORE-OK
019000              DISPLAY 'ERROR OPENING EVENT-STORE MASTER: '
019100                      WS-EVENT-STORE-STATUS
019200              GO TO 999-ABEND
019300           END-IF
019400           OPEN OUTPUT STATS-OUT
019500           IF NOT STATS-OUT-OK
019600              DISPLAY 'ERROR OPENING STATS-OUT: '
019700                      WS-STATS-OUT-STATUS
019800              GO TO 999-ABEND
019900           END-IF.
020000       110-OPEN-FILES-EXIT.
020100           EXIT.
020200****************************************************************
020300*                  200-PROCESS-MAINLINE                        *
020400****************************************************************
020500       200-PROCESS-MAINLINE.
020600           PERFORM 210-READ-EVENT-STORE
020700               THRU 210-READ-EVENT-STORE-EXIT.
020800           IF NOT END-OF-STORE
020900              PERFORM 220-ACCUMULATE-MACHINE-STATS
021000                  THRU 220-ACCUMULATE-MACHINE-STATS-EXIT
021100           END-IF.
021200       200-PROCESS-MAINLINE-EXIT.
021300           EXIT.
021400
021500       210-READ-EVENT-STORE.
021600           READ EVENT-STORE NEXT RECORD
021700               AT END
021800                  SET END-OF-STORE TO TRUE
021900               NOT AT END
022000                  ADD 1 TO WS-RECORDS-READ-CNT
022100           END-READ.
022200       210-READ-EVENT-STORE-EXIT.
022300           EXIT.
022400
022500*    220 MATCHES ON MACHINE-ID AND A HALF-OPEN WINDOW - THE EVENT
022600*    MUST LAND ON OR AFTER WINDOW-START AND STRICTLY BEFORE
022700*    WINDOW-END, THE SAME HALF-OPEN TEST FMTOPLIN USES.
022800       220-ACCUMULATE-MACHINE-STATS.
022900           IF ES-MACHINE-ID = SR-MACHINE-ID
023000              AND ES-EVENT-TIME NOT < SR-WINDOW-START
023100              AND ES-EVENT-TIME < SR-WINDOW-END
023200              ADD 1 TO WS-EVENTS-COUNT
023300              IF ES-DEFECT-COUNT NOT = FM-UNKNOWN-DEFECTS
023400                 ADD ES-DEFECT-COUNT TO WS-DEFECTS-COUNT
023500              END-IF
023600           END-IF.
023700       220-ACCUMULATE-MACHINE-STATS-EXIT.
023800           EXIT.
023900****************************************************************
024000*                  300-TERMINATION                             *
024100****************************************************************
024200       300-TERMINATION.
024300           PERFORM 310-COMPUTE-DEFECT-RATE
024400               THRU 310-COMPUTE-DEFECT-RATE-EXIT.
024500           PERFORM 320-DERIVE-STATUS
024600               THRU 320-DERIVE-STATUS-EXIT.
024700           PERFORM 330-WRITE-STATS-RECORD
024800               THRU 330-WRITE-STATS-RECORD-EXIT.
024900           PERFORM 340-CLOSE-FILES
025000               THRU 340-CLOSE-FILES-EXIT.
025100           PERFORM 350-DISPLAY-COUNTERS
025200               THRU 350-DISPLAY-COUNTERS-EXIT.
025300       300-TERMINATION-EXIT.
025400           EXIT.
025500
025600       310-COMPUTE-DEFECT-RATE.
025700*2015-11-03 MHS Q17120 - RATE IS TAKEN STRAIGHT OFF THE RAW
025800* WINDOW-SECONDS BELOW.  DO NOT ROUND AN INTERMEDIATE HOURS
025900* FIELD HERE - A SUB-MINUTE WINDOW ROUNDS TO 0.0000 HOURS AND
026000* SWINGS THE STORED RATE FAR ENOUGH TO FLIP THE STATUS SET
026100* IN 320-DERIVE-STATUS.  ONLY THE FINAL RATE IS ROUNDED.
026200           COMPUTE WS-WINDOW-SECONDS =
026300               SR-WINDOW-END - SR-WINDOW-START
026400           IF WS-WINDOW-SECONDS > ZERO
026500              COMPUTE SR-AVG-DEFECT-RATE ROUNDED =
026600                  (WS-DEFECTS-COUNT * FM-SECONDS-PER-HOUR)
026700                      / WS-WINDOW-SECONDS
026800           ELSE
026900              MOVE ZERO TO SR-AVG-DEFECT-RATE
027000           END-IF
027100           MOVE WS-EVENTS-COUNT  TO SR-EVENTS-COUNT
027200           MOVE WS-DEFECTS-COUNT TO SR-DEFECTS-COUNT.
027300       310-COMPUTE-DEFECT-RATE-EXIT.
027400           EXIT.
027500
027600*    320 SETS THE HEALTHY/WARNING FLAG OFF THE THRESHOLD CONSTANT
027700*    IN FMWKAREA - A SINGLE COMPARE, NO HYSTERESIS OR DWELL TIME.
027800       320-DERIVE-STATUS.
027900           IF SR-AVG-DEFECT-RATE < FM-HEALTH-THRESHOLD
028000              MOVE 'Healthy' TO SR-STATUS
028100           ELSE
028200              MOVE 'Warning' TO SR-STATUS
028300           END-IF.
028400       320-DERIVE-STATUS-EXIT.
028500           EXIT.
028600
028700*    2019-07-08 MHS Q17680 STATS-OUT-REC IS NOW 100 BYTES - SEE
028800*    THE CHANGE LOG ABOVE.  MOVE SPACES FIRST SO AN EARLIER RUN'S
028900*    RESIDUAL DATA CANNOT BLEED THROUGH INTO THE WIDENED FILLER.
029000       330-WRITE-STATS-RECORD.
029100           MOVE SPACES TO STATS-OUT-REC
029200           WRITE STATS-OUT-REC FROM FM-STATS-RESULT-REC
029300           IF NOT STATS-OUT-OK
029400              DISPLAY 'ERROR WRITING STATS-OUT: '
029500                      WS-STATS-OUT-STATUS
029600              GO TO 999-ABEND
029700           END-IF.
029800       330-WRITE-STATS-RECORD-EXIT.
029900           EXIT.
030000
030100       340-CLOSE-FILES.
030200           CLOSE EVENT-STORE
030300           CLOSE STATS-OUT.
030400       340-CLOSE-FILES-EXIT.
030500           EXIT.
030600
030700       350-DISPLAY-COUNTERS.
030800           DISPLAY 'FMMCSTAT PROCESSING COMPLETE'
030900           DISPLAY 'EVENT-STORE RECORDS READ: ' WS-RECORDS-READ-CNT
031000           DISPLAY 'EVENTS IN WINDOW:          ' WS-EVENTS-COUNT
031100           DISPLAY 'DEFECTS IN WINDOW:         ' WS-DEFECTS-COUNT
031200           DISPLAY 'DEFECT RATE:               ' SR-AVG-DEFECT-RATE
031300           DISPLAY 'STATUS:                    ' SR-STATUS.
031400       350-DISPLAY-COUNTERS-EXIT.
031500           EXIT.
031600****************************************************************
031700*                  999-ABEND                                   *
031800****************************************************************
031900       999-ABEND.
032000           DISPLAY 'PROGRAM ABENDING - FMMCSTAT'
032100           CALL 'CKABEND'.
