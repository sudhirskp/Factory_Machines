000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. FMTOPLIN.
000300       AUTHOR. R P KOWALCZYK.
000400       INSTALLATION. FACTORY SYSTEMS - QUALITY ENGINEERING.
000500       DATE-WRITTEN. 05/1994.
000600       DATE-COMPILED.
000700       SECURITY.  FACTORY SYSTEMS INTERNAL USE ONLY.
000800****************************************************************
000900*                                                              *
001000*A    ABSTRACT..                                               *
001100*  FMTOPLIN RANKS THE PRODUCTION LINES OF ONE FACTORY BY TOTAL *
001200*  DEFECT COUNT OVER A REPORTING WINDOW READ FROM THE SYSIN    *
001300*  CARD.  THE EVENT-STORE MASTER IS BROWSED SEQUENTIALLY,      *
001400*  MATCHING EVENTS ARE GROUPED INTO A WORK TABLE BY LINE-ID,    *
001500*  THE TABLE IS SORTED DESCENDING ON TOTAL DEFECTS (TIES BROKEN*
001600*  ASCENDING ON LINE-ID), AND THE TOP ENTRIES UP TO THE LIMIT   *
001700*  ON THE SYSIN CARD ARE WRITTEN TO TOP-DEFECT-LINES-OUT.       *
001800*                                                              *
001900*J    JCL..                                                    *
002000*                                                              *
002100* //FMTOPLIN EXEC PGM=FMTOPLIN                                 *
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                               *
002300* //SYSOUT   DD SYSOUT=*                                        *
002400* //EVNTMSTR DD DISP=SHR,DSN=Q54.FM.BASEB.EVENTSTORE             *
002500* //TOPLNOUT DD DSN=Q54.T9601F0.FMTOPLIN.OUTPUT.DATA,            *
002600* //            DISP=(,CATLG,CATLG),                             *
002700* //            UNIT=USER,                                      *
002800* //            SPACE=(CYL,(1,1),RLSE),                         *
002900* //            DCB=(RECFM=FB,LRECL=80,BLKSIZE=0)                *
003000* //SYSIN    DD *                                                *
003100* //            <FACTORY-ID> <WINDOW-START> <WINDOW-END> <LIMIT> *
003200* //*                                                            *
003300*                                                              *
003400*P    ENTRY PARAMETERS..                                       *
003500*     SYSIN CARD - FM-TOPLIN-PARM-CARD (FACTORY-ID, WINDOW-    *
003600*     START, WINDOW-END, LIMIT - SEE COPYBOOK FMTOPREC).       *
003700*                                                              *
003800*E    ERRORS DETECTED BY THIS ELEMENT..                        *
003900*     I/O ERROR ON EVENT-STORE, TOP-DEFECT-LINES-OUT OR SYSIN  *
004000*     LINE-TOTALS WORK TABLE OVERFLOW (SEE 226)                *
004100*                                                              *
004200*C    ELEMENTS INVOKED BY THIS ELEMENT..                       *
004300*     NONE - ALL LOGIC LOCAL, SORT IS A LOCAL INSERTION SORT    *
004400*     OVER THE LINE-TOTALS TABLE, NOT THE COBOL SORT VERB      *
004500*     (TABLE RARELY EXCEEDS A FEW DOZEN LINES PER FACTORY)      *
004600*                                                              *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                   *
004800*     FMWKAREA  - FM-UNKNOWN-DEFECTS, FM-DEFAULT-LIMIT         *
004900*                                                              *
005000****************************************************************
005100*                    CHANGE LOG                                *
005200****************************************************************
005300*    1994-05-09  RPK  Q12430  ORIGINAL PROGRAM                 *
005400*    1996-08-14  RPK  Q13044  WIDEN FACTORY-ID/LINE-ID TO X(50) *
005500*                      TO MATCH FACTORY MASTER REVISION 3       *
005600*    1998-12-30  DWT  Q13990  Y2K - CONFIRMED WINDOW-START/END  *
005700*                      ARE EPOCH SECONDS, NOT WINDOWED YEAR     *
005800*                      FIELDS - NO CHANGE REQUIRED              *
005900*    2001-04-17  MHS  Q14722  EXCLUDE BLANK LINE-ID GROUPS AND  *
006000*                      DEFECT-COUNT -1 (UNKNOWN) EVENTS         *
006100*    2004-09-02  MHS  Q15960  DEFAULT LIMIT TO 10 WHEN SYSIN    *
006200*                      LIMIT FIELD IS ZERO OR BLANK             *
006300*    2008-03-11  MHS  Q16588  ADD OVERFLOW CHECK IN             *
006400*                      226-ADD-NEW-LINE-ENTRY - ABEND RATHER    *
006500*                      THAN RUN PAST LT-MAX-ENTRIES (200) AND   *
006600*                      SILENTLY DROP PRODUCTION LINES            *
006700*    2019-07-08  MHS  Q17681  RETROFIT PERFORM...THRU RANGES AND*
006800*                      GO TO ON THE ABEND PATHS BELOW TO BRING  *
006900*                      THIS MEMBER IN LINE WITH SHOP STANDARD   *
007000*                      FMINGEST - NO LOGIC CHANGE                *
007100****************************************************************
007200       ENVIRONMENT DIVISION.
007300       CONFIGURATION SECTION.
007400       SPECIAL-NAMES.
007500           C01 IS TOP-OF-FORM
007600           CLASS FM-ALPHA-CLASS IS 'A' THRU 'Z'
007700           UPSI-0 ON STATUS IS FM-RERUN-SWITCH-ON
007800           UPSI-0 OFF STATUS IS FM-RERUN-SWITCH-OFF.
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100           SELECT EVENT-STORE ASSIGN TO EVNTMSTR
008200               ORGANIZATION IS INDEXED
008300               ACCESS MODE IS SEQUENTIAL
008400               RECORD KEY IS ES-EVENT-ID
008500               FILE STATUS IS WS-EVENT-STORE-STATUS.
008600           SELECT TOPLIN-PARM-FILE ASSIGN TO SYSIN
008700               ORGANIZATION IS SEQUENTIAL
008800               FILE STATUS IS WS-PARM-FILE-STATUS.
008900           SELECT TOP-LINES-OUT ASSIGN TO TOPLNOUT
009000               ORGANIZATION IS SEQUENTIAL
009100               FILE STATUS IS WS-TOPLIN-OUT-STATUS.
009200       DATA DIVISION.
009300       FILE SECTION.
009400       FD  EVENT-STORE
009500           RECORDING MODE IS F
009600           BLOCK CONTAINS 0 RECORDS.
009700       COPY FMSTOREC.
009800       FD  TOPLIN-PARM-FILE
009900           RECORDING MODE IS F
010000           BLOCK CONTAINS 0 RECORDS.
010100       01  TOPLIN-PARM-CARD-REC       PIC X(80).
010200       01  FM-TOPLIN-PARM-VIEW REDEFINES TOPLIN-PARM-CARD-REC.
010300           05 FILLER                   PIC X(80).
010400       FD  TOP-LINES-OUT
010500           RECORDING MODE IS F
010600           BLOCK CONTAINS 0 RECORDS.
010700       01  TOP-LINES-OUT-REC           PIC X(80).
010800       01  FM-TOPLIN-OUT-VIEW REDEFINES TOP-LINES-OUT-REC.
010900           05 TV-LINE-ID-VIEW           PIC X(50).
011000           05 FILLER                    PIC X(30).
011100       EJECT
011200       WORKING-STORAGE SECTION.
011300       01  FILLER PIC X(32)
011400           VALUE 'FMTOPLIN WORKING STORAGE BEGINS'.
011500****************************************************************
011600*                    COMMON DATA AREAS                         *
011700****************************************************************
011800       COPY FMWKAREA.
011900       COPY FMTOPREC.
012000       EJECT
012100****************************************************************
012200*                    FILE STATUS FIELDS                        *
012300****************************************************************
012400       01  FM-FILE-STATUS-AREA.
012500           05 WS-EVENT-STORE-STATUS   PIC X(02).
012600              88 EVENT-STORE-OK                  VALUE '00'.
012700              88 EVENT-STORE-EOF                 VALUE '10'.
012800           05 WS-PARM-FILE-STATUS     PIC X(02).
012900              88 PARM-FILE-OK                    VALUE '00'.
013000           05 WS-TOPLIN-OUT-STATUS    PIC X(02).
013100              88 TOPLIN-OUT-OK                   VALUE '00'.
013200           05 FILLER                  PIC X(01).
013300
013400       01  FM-GENERAL-SWITCHES-LOCAL.
013500           05 WS-END-OF-STORE-SW      PIC X(01) VALUE 'N'.
013600              88 END-OF-STORE                    VALUE 'Y'.
013700              88 NOT-END-OF-STORE                VALUE 'N'.
013800           05 WS-SHIFT-SW             PIC X(01) VALUE 'N'.
013900              88 SHIFT-NEEDED                    VALUE 'Y'.
014000              88 SHIFT-DONE                      VALUE 'N'.
014100           05 FILLER                  PIC X(01).
014200       EJECT
014300****************************************************************
014400*         LINE-TOTALS WORK TABLE - ONE ENTRY PER LINE-ID       *
014500*         FOUND ON THE MATCHING FACTORY/WINDOW, BUILT DURING   *
014600*         THE EVENT-STORE BROWSE AND SORTED AT EOJ.            *
014700****************************************************************
014800       01  FM-LINE-TOTALS-AREA.
014900           05 LT-ENTRY-COUNT          PIC S9(04) COMP VALUE ZERO.
015000           05 LT-MAX-ENTRIES          PIC S9(04) COMP VALUE +200.
015100           05 LT-TABLE OCCURS 1 TO 200 TIMES
015200                       DEPENDING ON LT-ENTRY-COUNT
015300                       INDEXED BY LT-IDX LT-OUTER LT-INNER.
015400              10 LT-LINE-ID           PIC X(50).
015500              10 LT-TOTAL-DEFECTS     PIC S9(09) COMP-3.
015600              10 LT-EVENT-COUNT       PIC S9(09) COMP-3.
015700              10 LT-DEFECTS-PERCENT   PIC S9(05)V9(02) COMP-3.
015800           05 FILLER                  PIC X(01).
015900
016000       01  FM-LINE-SORT-WORK-AREA.
016100           05 WS-SORT-LINE-ID         PIC X(50).
016200           05 WS-SORT-TOTAL-DEFECTS   PIC S9(09) COMP-3.
016300           05 WS-SORT-EVENT-COUNT     PIC S9(09) COMP-3.
016400           05 FILLER                  PIC X(01).
016500       EJECT
016600****************************************************************
016700*                    RUN COUNTERS                              *
016800****************************************************************
016900       77  WS-RECORDS-READ-CNT        PIC S9(09) COMP-3 VALUE ZERO.
017000       77  WS-EFFECTIVE-LIMIT         PIC S9(04) COMP   VALUE ZERO.
017100
017200       01  FM-TOPLIN-ACCUM-AREA.
017300           05 WS-GROUPS-WRITTEN-CNT   PIC S9(09) COMP-3 VALUE ZERO.
017400           05 FILLER                  PIC X(01).
017500       EJECT
017600       LINKAGE SECTION.
017700       EJECT
017800****************************************************************
017900*                        MAINLINE LOGIC                        *
018000****************************************************************
018100       PROCEDURE DIVISION.
018200       000-MAINLINE.
018300           PERFORM 100-INITIALIZATION
018400               THRU 100-INITIALIZATION-EXIT.
018500           PERFORM 200-PROCESS-MAINLINE
018600               THRU 200-PROCESS-MAINLINE-EXIT
018700               UNTIL END-OF-STORE.
018800           PERFORM 300-TERMINATION
018900               THRU 300-TERMINATION-EXIT.
019000           GOBACK.
019100****************************************************************
019200*                  100-INITIALIZATION                          *
019300****************************************************************
019400       100-INITIALIZATION.
019500           INITIALIZE FM-LINE-TOTALS-AREA
019600           INITIALIZE FM-TOPLIN-ACCUM-AREA
019700           MOVE ZERO TO WS-RECORDS-READ-CNT
019800           MOVE ZERO TO WS-EFFECTIVE-LIMIT
019900           SET NOT-END-OF-STORE TO TRUE
020000           PERFORM 110-OPEN-FILES
020100               THRU 110-OPEN-FILES-EXIT.
020200       100-INITIALIZATION-EXIT.
020300           EXIT.
020400
020500*    LIMIT COMES OFF THE SYSIN CARD - A ZERO OR BLANK LIMIT FIELD
020600*    DEFAULTS TO FM-DEFAULT-LIMIT (SEE FMWKAREA) RATHER THAN
020700*    ABENDING OR WRITING AN EMPTY OUTPUT FILE.
020800       110-OPEN-FILES.
020900           OPEN INPUT TOPLIN-PARM-FILE
021000           IF NOT PARM-FILE-OK
021100              DISPLAY 'ERROR OPENING SYSIN PARM CARD: '
021200                      WS-PARM-FILE-STATUS
021300              GO TO 999-ABEND
021400           END-IF
021500           READ TOPLIN-PARM-FILE INTO FM-TOPLIN-PARM-CARD
021600           CLOSE TOPLIN-PARM-FILE
021700           IF TP-LIMIT NOT > ZERO
021800              MOVE FM-DEFAULT-LIMIT TO WS-EFFECTIVE-LIMIT
021900           ELSE
022000              MOVE TP-LIMIT TO WS-EFFECTIVE-LIMIT
022100           END-IF
022200           OPEN INPUT EVENT-STORE
022300           IF NOT EVENT-STORE-OK
022400              DISPLAY 'ERROR OPENING EVENT-STORE MASTER: '
022500                      WS-EVENT-STORE-STATUS
022600              GO TO 999-ABEND
022700           END-IF
022800           OPEN OUTPUT TOP-LINES-OUT
022900           IF NOT TOPLIN-OUT-OK
023000              DISPLAY 'ERROR OPENING TOP-DEFECT-LINES-OUT: '
023100                      WS-TOPLIN-OUT-STATUS
023200              GO TO 999-ABEND
023300           END-IF.
023400       110-OPEN-FILES-EXIT.
023500           EXIT.
023600****************************************************************
023700*                  200-PROCESS-MAINLINE                        *
023800****************************************************************
023900       200-PROCESS-MAINLINE.
024000           PERFORM 210-READ-EVENT-STORE
024100               THRU 210-READ-EVENT-STORE-EXIT.
024200           IF NOT END-OF-STORE
024300              PERFORM 220-ACCUMULATE-LINE-TOTALS
024400                  THRU 220-ACCUMULATE-LINE-TOTALS-EXIT
024500           END-IF.
024600       200-PROCESS-MAINLINE-EXIT.
024700           EXIT.
024800
024900       210-READ-EVENT-STORE.
025000           READ EVENT-STORE NEXT RECORD
025100               AT END
025200                  SET END-OF-STORE TO TRUE
025300               NOT AT END
025400                  ADD 1 TO WS-RECORDS-READ-CNT
025500           END-READ.
025600       210-READ-EVENT-STORE-EXIT.
025700           EXIT.
025800
025900*    220 MATCHES ON FACTORY-ID AND A HALF-OPEN WINDOW, THEN DROPS
026000*    UNKNOWN-DEFECT (-1) EVENTS AND BLANK LINE-ID GROUPS BEFORE
026100*    THE EVENT EVER REACHES THE LINE-TOTALS TABLE BELOW.
026200       220-ACCUMULATE-LINE-TOTALS.
026300           IF ES-FACTORY-ID = TP-FACTORY-ID
026400              AND ES-EVENT-TIME NOT < TP-WINDOW-START
026500              AND ES-EVENT-TIME < TP-WINDOW-END
026600              AND ES-DEFECT-COUNT NOT = FM-UNKNOWN-DEFECTS
026700              AND ES-LINE-ID NOT = SPACES
026800              PERFORM 225-FIND-OR-ADD-LINE-ENTRY
026900                  THRU 225-FIND-OR-ADD-LINE-ENTRY-EXIT
027000           END-IF.
027100       220-ACCUMULATE-LINE-TOTALS-EXIT.
027200           EXIT.
027300
027400       225-FIND-OR-ADD-LINE-ENTRY.
027500           SET LT-IDX TO 1
027600           SEARCH LT-TABLE
027700               AT END
027800                   PERFORM 226-ADD-NEW-LINE-ENTRY
027900                       THRU 226-ADD-NEW-LINE-ENTRY-EXIT
028000               WHEN LT-LINE-ID (LT-IDX) = ES-LINE-ID
028100                   PERFORM 227-UPDATE-LINE-ENTRY
028200                       THRU 227-UPDATE-LINE-ENTRY-EXIT
028300           END-SEARCH.
028400       225-FIND-OR-ADD-LINE-ENTRY-EXIT.
028500           EXIT.
028600
028700*    2008-03-11 MHS Q16588 - ABEND RATHER THAN SILENTLY DROP A
028800*    PRODUCTION LINE ONCE THE TABLE HITS LT-MAX-ENTRIES (200).
028900       226-ADD-NEW-LINE-ENTRY.
029000           IF LT-ENTRY-COUNT NOT < LT-MAX-ENTRIES
029100              DISPLAY 'LINE-TOTALS TABLE FULL - INCREASE '
029200                      'LT-MAX-ENTRIES'
029300              GO TO 999-ABEND
029400           END-IF
029500           ADD 1 TO LT-ENTRY-COUNT
029600           SET LT-IDX TO LT-ENTRY-COUNT
029700           MOVE ES-LINE-ID      TO LT-LINE-ID       (LT-IDX)
029800           MOVE ES-DEFECT-COUNT TO LT-TOTAL-DEFECTS  (LT-IDX)
029900           MOVE 1               TO LT-EVENT-COUNT    (LT-IDX).
030000       226-ADD-NEW-LINE-ENTRY-EXIT.
030100           EXIT.
030200
030300       227-UPDATE-LINE-ENTRY.
030400           ADD ES-DEFECT-COUNT TO LT-TOTAL-DEFECTS (LT-IDX)
030500           ADD 1 TO LT-EVENT-COUNT (LT-IDX).
030600       227-UPDATE-LINE-ENTRY-EXIT.
030700           EXIT.
030800****************************************************************
030900*                  300-TERMINATION                             *
031000****************************************************************
031100       300-TERMINATION.
031200           PERFORM 310-SORT-LINE-TOTALS
031300               THRU 310-SORT-LINE-TOTALS-EXIT.
031400           PERFORM 320-COMPUTE-DEFECTS-PERCENT
031500               THRU 320-COMPUTE-DEFECTS-PERCENT-EXIT.
031600           PERFORM 330-WRITE-TOP-LINES
031700               THRU 330-WRITE-TOP-LINES-EXIT.
031800           PERFORM 340-CLOSE-FILES
031900               THRU 340-CLOSE-FILES-EXIT.
032000           PERFORM 350-DISPLAY-COUNTERS
032100               THRU 350-DISPLAY-COUNTERS-EXIT.
032200       300-TERMINATION-EXIT.
032300           EXIT.
032400****************************************************************
032500*    310-SORT-LINE-TOTALS - LOCAL INSERTION SORT, DESCENDING   *
032600*    ON TOTAL-DEFECTS, TIES BROKEN ASCENDING ON LINE-ID.  THE   *
032700*    TABLE RARELY HOLDS MORE THAN A FEW DOZEN LINES SO AN       *
032800*    INSERTION SORT IS FAST ENOUGH AND NEEDS NO SORT WORK FILE. *
032900****************************************************************
033000       310-SORT-LINE-TOTALS.
033100           IF LT-ENTRY-COUNT > 1
033200              PERFORM 312-INSERT-ONE-ENTRY
033300                  THRU 312-INSERT-ONE-ENTRY-EXIT
033400                  VARYING LT-OUTER FROM 2 BY 1
033500                  UNTIL LT-OUTER > LT-ENTRY-COUNT
033600           END-IF.
033700       310-SORT-LINE-TOTALS-EXIT.
033800           EXIT.
033900
034000       312-INSERT-ONE-ENTRY.
034100           MOVE LT-LINE-ID       (LT-OUTER) TO WS-SORT-LINE-ID
034200           MOVE LT-TOTAL-DEFECTS (LT-OUTER) TO WS-SORT-TOTAL-DEFECTS
034300           MOVE LT-EVENT-COUNT   (LT-OUTER) TO WS-SORT-EVENT-COUNT
034400           SET LT-INNER TO LT-OUTER
034500           SET SHIFT-NEEDED TO TRUE
034600           PERFORM 314-SHIFT-IF-OUT-OF-ORDER
034700               THRU 314-SHIFT-IF-OUT-OF-ORDER-EXIT
034800               UNTIL LT-INNER = 1 OR SHIFT-DONE
034900           MOVE WS-SORT-LINE-ID       TO LT-LINE-ID       (LT-INNER)
035000           MOVE WS-SORT-TOTAL-DEFECTS TO LT-TOTAL-DEFECTS (LT-INNER)
035100           MOVE WS-SORT-EVENT-COUNT   TO LT-EVENT-COUNT   (LT-INNER).
035200       312-INSERT-ONE-ENTRY-EXIT.
035300           EXIT.
035400
035500       314-SHIFT-IF-OUT-OF-ORDER.
035600           IF LT-TOTAL-DEFECTS (LT-INNER - 1) < WS-SORT-TOTAL-DEFECTS
035700              OR (LT-TOTAL-DEFECTS (LT-INNER - 1)
035800                     = WS-SORT-TOTAL-DEFECTS
035900                  AND LT-LINE-ID (LT-INNER - 1) > WS-SORT-LINE-ID)
036000              MOVE LT-LINE-ID (LT-INNER - 1)
036100                  TO LT-LINE-ID (LT-INNER)
036200              MOVE LT-TOTAL-DEFECTS (LT-INNER - 1)
036300                  TO LT-TOTAL-DEFECTS (LT-INNER)
036400              MOVE LT-EVENT-COUNT (LT-INNER - 1)
036500                  TO LT-EVENT-COUNT (LT-INNER)
036600              SET LT-INNER DOWN BY 1
036700           ELSE
036800              SET SHIFT-DONE TO TRUE
036900           END-IF.
037000       314-SHIFT-IF-OUT-OF-ORDER-EXIT.
037100           EXIT.
037200
037300       320-COMPUTE-DEFECTS-PERCENT.
037400           IF LT-ENTRY-COUNT > ZERO
037500              PERFORM 322-COMPUTE-ONE-PERCENT
037600                  THRU 322-COMPUTE-ONE-PERCENT-EXIT
037700                  VARYING LT-IDX FROM 1 BY 1
037800                  UNTIL LT-IDX > LT-ENTRY-COUNT
037900           END-IF.
038000       320-COMPUTE-DEFECTS-PERCENT-EXIT.
038100           EXIT.
038200
038300       322-COMPUTE-ONE-PERCENT.
038400           IF LT-EVENT-COUNT (LT-IDX) > ZERO
038500              COMPUTE LT-DEFECTS-PERCENT (LT-IDX) ROUNDED =
038600                  (LT-TOTAL-DEFECTS (LT-IDX) * 100)
038700                      / LT-EVENT-COUNT (LT-IDX)
038800           ELSE
038900              MOVE ZERO TO LT-DEFECTS-PERCENT (LT-IDX)
039000           END-IF.
039100       322-COMPUTE-ONE-PERCENT-EXIT.
039200           EXIT.
039300
039400       330-WRITE-TOP-LINES.
039500           IF WS-EFFECTIVE-LIMIT > LT-ENTRY-COUNT
039600              MOVE LT-ENTRY-COUNT TO WS-EFFECTIVE-LIMIT
039700           END-IF
039800           IF WS-EFFECTIVE-LIMIT > ZERO
039900              PERFORM 335-WRITE-ONE-LINE
040000                  THRU 335-WRITE-ONE-LINE-EXIT
040100                  VARYING LT-IDX FROM 1 BY 1
040200                  UNTIL LT-IDX > WS-EFFECTIVE-LIMIT
040300           END-IF.
040400       330-WRITE-TOP-LINES-EXIT.
040500           EXIT.
040600
040700       335-WRITE-ONE-LINE.
040800           MOVE LT-LINE-ID         (LT-IDX) TO TR-LINE-ID
040900           MOVE LT-TOTAL-DEFECTS   (LT-IDX) TO TR-TOTAL-DEFECTS
041000           MOVE LT-EVENT-COUNT     (LT-IDX) TO TR-EVENT-COUNT
041100           MOVE LT-DEFECTS-PERCENT (LT-IDX) TO TR-DEFECTS-PERCENT
041200           MOVE SPACES TO TOP-LINES-OUT-REC
041300           WRITE TOP-LINES-OUT-REC FROM FM-TOPLIN-RESULT-REC
041400           IF NOT TOPLIN-OUT-OK
041500              DISPLAY 'ERROR WRITING TOP-DEFECT-LINES-OUT: '
041600                      WS-TOPLIN-OUT-STATUS
041700              GO TO 999-ABEND
041800           END-IF
041900           ADD 1 TO WS-GROUPS-WRITTEN-CNT.
042000       335-WRITE-ONE-LINE-EXIT.
042100           EXIT.
042200
042300       340-CLOSE-FILES.
042400           CLOSE EVENT-STORE
042500           CLOSE TOP-LINES-OUT.
042600       340-CLOSE-FILES-EXIT.
042700           EXIT.
042800
042900       350-DISPLAY-COUNTERS.
043000           DISPLAY 'FMTOPLIN PROCESSING COMPLETE'
043100           DISPLAY 'EVENT-STORE RECORDS READ: ' WS-RECORDS-READ-CNT
043200           DISPLAY 'LINE GROUPS FOUND:         ' LT-ENTRY-COUNT
043300           DISPLAY 'LINE GROUPS WRITTEN:       '
043400                   WS-GROUPS-WRITTEN-CNT.
043500       350-DISPLAY-COUNTERS-EXIT.
043600           EXIT.
043700****************************************************************
043800*                  999-ABEND                                   *
043900****************************************************************
044000       999-ABEND.
044100           DISPLAY 'PROGRAM ABENDING - FMTOPLIN'
044200           CALL 'CKABEND'.
