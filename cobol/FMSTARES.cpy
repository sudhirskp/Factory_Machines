000100*****************************************************************
000200*                                                                *
000300*    FMSTARES  -  PER-MACHINE STATS RESULT / CONTROL CARD       *
000400*    FM-STATS-PARM-CARD IS THE SYSIN CONTROL CARD READ BY       *
000500*    FMMCSTAT TO SELECT THE MACHINE AND REPORTING WINDOW.       *
000600*    FM-STATS-RESULT-REC IS THE SINGLE OUTPUT RECORD WRITTEN    *
000700*    TO STATS-OUT FOR THE RUN.                                  *
000800*                                                                *
000900*    CHANGE LOG                                                 *
001000*    --------------------------------------------------------  *
001100*    1994-05-02 RPK Q12410 ORIGINAL MEMBER                      *
001200*****************************************************************
001300
001400       01  FM-STATS-PARM-CARD.
001500           05 SP-MACHINE-ID           PIC X(50).
001600           05 SP-WINDOW-START         PIC S9(11).
001700           05 SP-WINDOW-END           PIC S9(11).
001800           05 FILLER                  PIC X(08).
001900
002000       01  FM-STATS-RESULT-REC.
002100           05 SR-MACHINE-ID           PIC X(50).
002200           05 SR-WINDOW-START         PIC S9(11) COMP-3.
002300           05 SR-WINDOW-END           PIC S9(11) COMP-3.
002400           05 SR-EVENTS-COUNT         PIC 9(9).
002500           05 SR-DEFECTS-COUNT        PIC 9(9).
002600           05 SR-AVG-DEFECT-RATE      PIC S9(5)V9(2) COMP-3.
002700           05 SR-STATUS               PIC X(07).
002800           05 FILLER                  PIC X(09).
