000100*****************************************************************
000200*                                                                *
000300*    FMSTOREC  -  EVENT STORE RECORD                            *
000400*    ONE OCCURRENCE PER DISTINCT EVENT-ID ON THE EVENT-STORE    *
000500*    MASTER.  EVENT-STORE IS INDEXED BY ES-EVENT-ID - RANDOM    *
000600*    READ/REWRITE BY FMINGEST, SEQUENTIAL BROWSE BY FMMCSTAT    *
000700*    AND FMTOPLIN FOR THE TWO REPORTING FILEPASSES.             *
000800*                                                                *
000900*    CHANGE LOG                                                 *
001000*    --------------------------------------------------------  *
001100*    1994-02-08 RPK Q12340 ORIGINAL MEMBER                      *
001200*    2004-09-02 MHS Q15960 ADD PAYLOAD-HASH FOR DEDUP/UPDATE    *
001300*                      DECISION (WAS COMPARE-ALL-FIELDS BEFORE) *
001400*****************************************************************
001500
001600       01  FM-EVENT-STORE-RECORD.
001700           05 ES-EVENT-ID             PIC X(100).
001800           05 ES-EVENT-TIME           PIC S9(11) COMP-3.
001900           05 ES-RECEIVED-TIME        PIC S9(11) COMP-3.
002000           05 ES-MACHINE-ID           PIC X(50).
002100           05 ES-DURATION-MS          PIC S9(11) COMP-3.
002200           05 ES-DEFECT-COUNT         PIC S9(9)  COMP-3.
002300           05 ES-PAYLOAD-HASH         PIC X(44).
002400           05 ES-FACTORY-ID           PIC X(50).
002500           05 ES-LINE-ID              PIC X(50).
002600           05 FILLER                  PIC X(13).
