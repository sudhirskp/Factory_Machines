000100*****************************************************************
000200*                                                                *
000300*    FMBATRES  -  BATCH RESULT / REJECTION DETAIL RECORD        *
000400*    BATCH-RESULT-OUT CARRIES EXACTLY ONE SUMMARY RECORD        *
000500*    (RECORD TYPE 'S') FOLLOWED BY ZERO OR MORE REJECTION       *
000600*    DETAIL RECORDS (RECORD TYPE 'R'), ONE PER EVENT FAILING    *
000700*    VALIDATION ON THE RUN.  FMINGEST WRITES BOTH - SAME 185    *
000800*    BYTE RECORD LENGTH SO ONE FD SERVES BOTH LAYOUTS.          *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    --------------------------------------------------------  *
001200*    1994-02-08 RPK Q12340 ORIGINAL MEMBER                      *
001300*****************************************************************
001400
001500       01  FM-BATCH-SUMMARY-REC.
001600           05 BR-RECORD-TYPE          PIC X(01) VALUE 'S'.
001700              88 BR-TYPE-SUMMARY                VALUE 'S'.
001800           05 BR-ACCEPTED-COUNT       PIC 9(9).
001900           05 BR-DEDUPED-COUNT        PIC 9(9).
002000           05 BR-UPDATED-COUNT        PIC 9(9).
002100           05 BR-REJECTED-COUNT       PIC 9(9).
002200           05 FILLER                  PIC X(148).
002300
002400       01  FM-REJECTION-DETAIL-REC.
002500           05 RJ-RECORD-TYPE          PIC X(01) VALUE 'R'.
002600              88 RJ-TYPE-REJECTION              VALUE 'R'.
002700           05 RJ-EVENT-ID             PIC X(100).
002800           05 RJ-REASON               PIC X(70).
002900           05 FILLER                  PIC X(14).
