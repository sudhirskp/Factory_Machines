000100*****************************************************************
000200*                                                                *
000300*    FMTOPREC  -  TOP DEFECT LINE RESULT / CONTROL CARD         *
000400*    FM-TOPLIN-PARM-CARD IS THE SYSIN CONTROL CARD READ BY      *
000500*    FMTOPLIN TO SELECT THE FACTORY, REPORTING WINDOW AND THE   *
000600*    NUMBER OF LINES TO RANK (LIMIT - ZERO MEANS DEFAULT 10,    *
000700*    SEE FM-DEFAULT-LIMIT IN FMWKAREA).  FM-TOPLIN-RESULT-REC   *
000800*    IS ONE OUTPUT ROW PER RANKED PRODUCTION LINE.              *
000900*                                                                *
001000*    CHANGE LOG                                                 *
001100*    --------------------------------------------------------  *
001200*    1994-05-09 RPK Q12430 ORIGINAL MEMBER                      *
001300*****************************************************************
001400
001500       01  FM-TOPLIN-PARM-CARD.
001600           05 TP-FACTORY-ID           PIC X(50).
001700           05 TP-WINDOW-START         PIC S9(11).
001800           05 TP-WINDOW-END           PIC S9(11).
001900           05 TP-LIMIT                PIC S9(04).
002000           05 FILLER                  PIC X(04).
002100
002200       01  FM-TOPLIN-RESULT-REC.
002300           05 TR-LINE-ID              PIC X(50).
002400           05 TR-TOTAL-DEFECTS        PIC 9(9).
002500           05 TR-EVENT-COUNT          PIC 9(9).
002600           05 TR-DEFECTS-PERCENT      PIC S9(5)V9(2) COMP-3.
002700           05 FILLER                  PIC X(08).
